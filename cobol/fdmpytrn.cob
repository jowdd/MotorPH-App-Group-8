000100*>*** FD For Maint Transaction Input ***
000200*>
000300 FD  MPY-Mtrn-File.
000400 01  MPY-Mtrn-File-Record.
000500     03  Mtrn-Action         PIC X(06).   *> ADD/UPDATE/DELETE.
000600     03  Mtrn-Emp-No         PIC X(10).
000700     03  Mtrn-Last-Name      PIC X(30).
000800     03  Mtrn-First-Name     PIC X(30).
000900     03  Mtrn-Birth-Date     PIC X(10).
001000     03  Mtrn-Address        PIC X(60).
001100     03  Mtrn-Phone          PIC X(20).
001200     03  Mtrn-SSS-No         PIC X(12).
001300     03  Mtrn-Philh-No       PIC X(12).
001400     03  Mtrn-Pagibig-No     PIC X(12).
001500     03  Mtrn-Tin-No         PIC X(15).
001600     03  Mtrn-Status         PIC X(12).
001700     03  Mtrn-Position       PIC X(30).
001800     03  Mtrn-Supervisor     PIC X(30).
001900     03  Mtrn-Basic-Salary   PIC 9(7)V99.
002000     03  Mtrn-Rice-Sub       PIC 9(5)V99.
002100     03  Mtrn-Phone-Allow    PIC 9(5)V99.
002200     03  Mtrn-Cloth-Allow    PIC 9(5)V99.
002300     03  FILLER              PIC X(08).
002400*>
