000100*>*** FD For Employee Master ***
000200*>
000300*> 09/05/85 tr  - Created.
000400*> 02/02/21 jp  - Req 8120: widened 300 to 400 - the 19-
000500*>                field tsv row (337 data bytes + 18 tab
000600*>                bytes = 355) was overrunning the old
000700*>                300-byte record, truncating Cloth-
000800*>                Allow/Semi-Rate/Hour-Rate off the tail
000900*>                of every row mpy010 rewrote.
001000*>
001100 FD  MPY-Employee-File.
001200 01  MPY-Employee-File-Record      PIC X(400).
001300*>
