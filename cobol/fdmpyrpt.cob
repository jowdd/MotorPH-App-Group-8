000100*>*** FD For Payroll Result Report ***
000200*> Record area is supplied by the Report Writer RD in mpy020 -
000300*> no explicit 01 record here, see Payroll-Result-Report.
000400*>
000500 FD  MPY-Print-File
000600     REPORTS ARE Payroll-Result-Report.
000700*>
