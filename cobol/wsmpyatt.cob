000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For MotorPH Time Log  *
000400*>         (Attendance) Table                *
000500*>     Keyed by Matt-Emp-No + Matt-Log-Date *
000600*>*******************************************
000700*>  Table entry laid out from attendance-record.csv, 4 fields.
000800*>  An older 6 column form of this file is NOT used - standardised
000900*>  on the simpler 4 column form per house decision, Req 5090.
001000*>
001100*> 04/05/85 tr  - Created.
001200*> 30/06/88 tr  - Matt-Time-In / -Time-Out may be spaces,
001300*>                employee did not punch that side of the day.
001400*>
001500 01  MPY-Attendance-Table.
001600     03  MATT-Entry            OCCURS 9999 TIMES
001700                                INDEXED BY MATT-Ix.
001800         05  Matt-Emp-No        PIC X(10).
001900         05  Matt-Log-Date      PIC X(10).  *> MM/DD/YYYY.
002000         05  Matt-Log-Date-Bin  PIC 9(8)    COMP.  *> CCYYMMDD.
002100         05  Matt-Time-In       PIC X(05).  *> H:MM, or spcs.
002200         05  Matt-Time-Out      PIC X(05).  *> H:MM, or spcs.
002300         05  FILLER             PIC X(05).
002400     03  FILLER                 PIC X(04).   *> growth.
002500*>
002600 77  MATT-Count                 PIC 9(4)      COMP.
002700*>
