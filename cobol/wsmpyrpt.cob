000100*>*******************************************
000200*>                                          *
000300*>  Working Storage For Payroll Result      *
000400*>     Line + End Of File Totals            *
000500*>*******************************************
000600*>
000700*> 08/05/85 tr  - Created.
000800*>
000900 01  MPY-Result-Line.
001000     03  Mrpt-Emp-No          PIC X(10).
001100     03  Mrpt-Last-Name       PIC X(30).
001200     03  Mrpt-First-Name      PIC X(30).
001300     03  Mrpt-Gross-Pay       PIC 9(7)V99  COMP-3.
001400     03  Mrpt-Tot-Allow       PIC 9(6)V99  COMP-3.
001500     03  Mrpt-Gross-Salary    PIC 9(7)V99  COMP-3.
001600     03  Mrpt-SSS             PIC 9(5)V99  COMP-3.
001700     03  Mrpt-Philh           PIC 9(5)V99  COMP-3.
001800     03  Mrpt-Pagibig         PIC 9(5)V99  COMP-3.
001900     03  Mrpt-WTax            PIC 9(7)V99  COMP-3.
002000     03  Mrpt-Tot-Ded         PIC 9(7)V99  COMP-3.
002100     03  Mrpt-Net-Pay         PIC 9(7)V99  COMP-3.
002200     03  FILLER               PIC X(06).   *> growth.
002300*>
002400 01  MPY-Result-Totals.
002500     03  Mrpt-Tot-Employees   PIC 9(5)     COMP.
002600     03  Mrpt-Tot-Net-Pay     PIC 9(9)V99  COMP-3.
002700     03  FILLER               PIC X(04).
002800*>
