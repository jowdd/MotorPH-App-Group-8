000100*>*** SELECT For Maint Transaction Input ***
000200*> 21/03/89 tr  - Created for mpy010 maint run.
000300*>
000400     SELECT MPY-Mtrn-File  ASSIGN       "MPYMTRN"
000500                          ORGANIZATION LINE SEQUENTIAL
000600                          STATUS       MPY-Mtrn-File-Status.
000700*>
