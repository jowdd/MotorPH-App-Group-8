000100*>*** SELECT For Payroll Result Report ***
000200*> 10/05/85 tr  - Created.
000300*> 15/06/94 tr  - Moved onto Report Writer, see RD in mpy020,
000400*>                PY-REP-1 - was plain STRING/WRITE before this.
000500*>
000600     SELECT MPY-Print-File ASSIGN       "PAYRESLT"
000700                          ORGANIZATION LINE SEQUENTIAL
000800                          STATUS       MPY-Print-File-Status.
000900*>
