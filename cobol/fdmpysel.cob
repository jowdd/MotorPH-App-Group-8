000100*>*** FD For Payroll Period Selection Input ***
000200*>
000300 FD  MPY-Select-File.
000400 01  MPY-Select-File-Record.
000500     03  Msel-Emp-No         PIC X(10).
000600     03  Msel-Period-MM      PIC 99.
000700     03  Msel-Period-CCYY    PIC 9(4).
000800     03  FILLER              PIC X(04).
000900*>
