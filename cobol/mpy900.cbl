000100*>****************************************************************
000200*>                                                              *
000300*>      MotorPH Payroll - Common Master Load Subprogram          *
000400*>                                                              *
000500*>****************************************************************
000600*>
000700 identification   division.
000800*>========================
000900*>
001000 program-id.         mpy900.
001100*>
001200 author.             T Reyes.
001300 installation.       MotorPH Payroll Unit.
001400 date-written.       04/05/85.
001500 date-compiled.
001600 security.           MotorPH Payroll Unit - internal use only.
001700*>
001800*> changes:
001900*> 04/05/85 tr  - Created - loads Emp Master & Attendance tables
002000*>                for mpy010/mpy020, replacing the old practice
002100*>                of each program doing its own unstring logic.
002200*> 19/11/86 tr  - Added malformed row tolerance, PY-DED-2 fault.
002300*> 02/03/89 tr  - Comma-stripping on the four money columns added,
002400*>                unparsable money now defaults to 0.00 not abend.
002500*> 11/02/87 tr  - ZZ900-Init-WTAX-Table added, was in mpy020 but
002600*>                mpy010 needs the same caps for the run report.
002700*> 30/06/88 tr  - Attendance Log-Date-Bin derived here once so
002800*>                mpy020 period filter is a straight COMP compare.
002900*> 14/07/92 tr  - WTAX anchors loaded as source originally coded -
003000*>                do NOT square up Anchor to Bound to match it.
003100*> 23/09/93 tr  - Skip counts now reported back via Mld-Skip-Cnt.
003200*> 30/11/98 tr  - Y2K - Log-Date-Bin now CCYYMMDD throughout run,
003300*>                no more windowing on a 2 digit year.
003400*> 08/06/04 jp  - Req 4471: malformed line no. logged to sysout.
003500*> 17/09/11 jp  - Req 6680: tightened numeric test before UNSTRING
003600*>                of Basic-Salary so a blank column cannot abend.
003700*> 05/03/13 jp  - Req 7002: confirmed Semi-Rate/Hour-Rate are re-
003800*>                derived every load, never read off the flat file
003900*>                column - closed after an audit query on stale
004000*>                rates on 3 Cebu branch records.
004100*>
004200 environment       division.
004300*>========================
004400*>
004500 copy  "mpyenv.cob".
004600*> FUNCTION ALL INTRINSIC enables the TEST-NUMVAL/NUMVAL calls
004700*> by ZZ901-Clean-Money without naming each one here.
004800 repository.
004900     function all intrinsic.
005000 input-output      section.
005100 file-control.
005200*>----------------------
005300*> Both master files are SELECTed here, not mpy010/mpy020 - this
005400*> is the only program that opens them for INPUT, see AA91x below.
005500 copy "selmpyemp.cob".
005600 copy "selmpyatt.cob".
005700*>
005800 data              division.
005900*>========================
006000 file section.
006100*>-----------------------
006200*> FD records are the raw tab/comma line as it sits on disk - the
006300*> UNSTRING work below is what turns them into fielded data.
006400 copy "fdmpyemp.cob".
006500 copy "fdmpyatt.cob".
006600*>
006700 working-storage   section.
006800*>-----------------------
006900*> Deduction/WTax parameter block is filled by ZZ900-Init-WTAX-
007000*> Table below and handed back via the USING clause - same copy
007100*> of wsmpyded.cob that mpy010/mpy020 carry for their own use.
007200 copy "wsmpyded.cob".
007300*>
007400 01  WS-900-Switches.
007500*> WS-Emp-Eof/WS-Att-Eof drive the AA91x read loops below - each
007600*> flips to "Y" at its own READ ... AT END, nothing else sets it.
007700     03  WS-Emp-Eof          pic x        value "N".
007800     03  WS-Att-Eof          pic x        value "N".
007900     03  FILLER               pic x(02).
008000*>
008100 01  WS-900-Fields.
008200*> WS-Col-Cnt counts the split-out columns per UNSTRING, checked
008300*> against 19 (Emp) / 4 (Att) so a short/long row is rejected, not
008400*> silently half loaded.
008500     03  WS-Col-Cnt          pic 99       comp.
008600*> WS-Ptr is the UNSTRING POINTER - rides across each TALLYING/
008700*> DELIMITED split so we resume after the last tab/comma found.
008800     03  WS-Ptr              binary-long.
008900*> WS-Money-Text is the raw Basic-Salary/Rice-Sub/etc. column as
009000*> read off disk, before the comma strip.
009100     03  WS-Money-Text       pic x(15).
009200*> WS-Money-Clean is WS-Money-Text with commas edited out - the
009300*> INSPECT in ZZ920 works against this copy, never the raw column.
009400     03  WS-Money-Clean      pic x(15).
009500*> Alphanumeric/numeric view of the same bytes for the IS NUMERIC
009600*> test ahead of the final MOVE into WS-Money-Num.
009700     03  WS-Money-Clean-N redefines WS-Money-Clean pic 9(15).
009800*> WS-Money-Num is the cleaned, edited money value ready to MOVE
009900*> into whichever Memp-/comp-3 field the caller wanted.
010000     03  WS-Money-Num        pic 9(7)v99.
010100     03  WS-Sub              pic 99       comp.
010200*> WS-Line-No counts physical rows read off either file, for the
010300*> malformed-row sysout message only - not passed back to caller.
010400     03  WS-Line-No          pic 9(6)     comp  value zero.
010500     03  FILLER               pic x(04).
010600*>
010700*> One UNSTRING target slot per tab-delimited Employee-Record
010800*> column - 19 of them, Req 5118 widened this from the original
010900*> 13 once Semi-Rate/Hour-Rate were added to the flat file.
011000 01  WS-900-Emp-Cols.
011100     03  WS-Emp-Col          pic x(60)    occurs 19
011200                                    indexed by WS-Emp-Col-Ix.
011300     03  FILLER               pic x(04).
011400*>
011500*> One UNSTRING target slot per comma-delimited attendance row
011600*> column - Emp No/Date/Time-In/Time-Out, the 4 column form only,
011700*> see the header note on wsmpyatt.cob for why the 6 column form
011800*> is not read here.
011900 01  WS-900-Att-Cols.
012000     03  WS-Att-Col          pic x(30)    occurs 4
012100                                    indexed by WS-Att-Col-Ix.
012200     03  FILLER               pic x(04).
012300*>
012400*> Attendance-Date is read as text (MM/DD/CCYY, per the source
012500*> file) and converted to a straight CCYYMMDD binary for period
012600*> compares in mpy020 - see WS-Date-Num9.
012700 01  WS-900-Date-Work.
012800*> WS-Date-Text holds the raw MM/DD/CCYY column exactly as read.
012900     03  WS-Date-Text        pic x(10).
013000*> WS-Date-Bin slices the same bytes on the "/" positions so the
013100*> MM/DD/CCYY pieces can be moved out without an UNSTRING.
013200     03  WS-Date-Bin  redefines WS-Date-Text.
013300         05  WS-D-MM         pic xx.
013400         05  FILLER          pic x.
013500         05  WS-D-DD         pic xx.
013600         05  FILLER          pic x.
013700         05  WS-D-CCYY       pic x(4).
013800*> WS-Date-Num is the numeric CCYY/MM/DD triple, reassembled below
013900*> into the single comp field Matt-Log-Date-Bin actually compares.
014000     03  WS-Date-Num.
014100         05  WS-N-CCYY       pic 9(4).
014200         05  WS-N-MM         pic 99.
014300         05  WS-N-DD         pic 99.
014400*> WS-Date-Num9 is the CCYYMMDD comp view mpy020 actually compares
014500*> against, built once here rather than re-derived by each caller.
014600     03  WS-Date-Num9 redefines WS-Date-Num pic 9(8).
014700*>
014800 linkage           section.
014900*>-----------------------
015000*> Employee/Attendance tables are built straight into the caller's
015100*> own storage, not copied back at the end - no local WS copy of
015200*> either table exists in this program.
015300 copy "wsmpyemp.cob".
015400 copy "wsmpyatt.cob".
015500*>
015600 01  Mld-Skip-Cnt.
015700*> Malformed-row counts handed back up to mpy010/mpy020's own
015800*> sysout line, see PY-DED-2, 19/11/86 - the caller decides
015900*> whether a non-zero skip count is worth a flag to the ops desk.
016000     03  Mld-Emp-Skip-Cnt    pic 9(4)     comp.
016100     03  Mld-Att-Skip-Cnt    pic 9(4)     comp.
016200     03  FILLER               pic x(04).
016300*>
016400 procedure division using  MPY-Employee-Table
016500                            MEMP-Count
016600                            MPY-Attendance-Table
016700                            MATT-Count
016800                            MPY-Deduction-Param-Record
016900                            Mld-Skip-Cnt.
017000*>=======================================================
017100*> 6 parameters, same order on every CALL "MPY900" in mpy010 and
017200*> mpy020 - keep the two CALL statements and this USING in step
017300*> if a 7th is ever added.
017400*>
017500 AA900-Main              section.
017600*>*******************************
017700*> Caller's tables/counts are reset here rather than trusted to
017800*> arrive zeroed - mpy010/mpy020 both CALL this more than once
017900*> across a run in test mode, see UPSI-0 in mpyenv.cob.
018000     move     zero       to MEMP-Count MATT-Count
018100                             Mld-Emp-Skip-Cnt Mld-Att-Skip-Cnt.
018200     move     "N"        to WS-Emp-Eof WS-Att-Eof.
018300*> WTAX table must be in memory before either load runs, in case
018400*> a future load routine ever wants to validate a rate inline.
018500     perform  ZZ900-Init-WTAX-Table.
018600     perform  AA910-Load-Employees.
018700     perform  AA920-Load-Attendance.
018800     goback.
018900*>
019000 AA900-Exit.  exit section.
019100*>
019200 AA910-Load-Employees    section.
019300*>*******************************
019400*> Employee master is opened, the tsv header line is read and
019500*> discarded, then every remaining row is split and validated by
019600*> AA911-Read-Emp-Rec below.
019700     open     input MPY-Employee-File.
019800     if       MPY-Employee-File-Status not = "00"
019900              display "MPY900 - Emp Master open failed "
020000                       MPY-Employee-File-Status
020100              move    "Y" to WS-Emp-Eof
020200              go      to AA910-Exit.
020300     read     MPY-Employee-File      *> skip the tsv header line
020400              at end move "Y" to WS-Emp-Eof.
020500     perform  AA911-Read-Emp-Rec thru AA911-Exit
020600              until    WS-Emp-Eof = "Y".
020700     close    MPY-Employee-File.
020800 AA910-Exit.  exit section.
020900*>
021000 AA911-Read-Emp-Rec.
021100*> One Employee-Record row in, one MEMP-Count table slot out - or
021200*> the row is counted as a skip and MEMP-Count does not advance.
021300     read     MPY-Employee-File
021400              at end   move "Y" to WS-Emp-Eof
021500                        go to AA911-Exit.
021600     add      1        to WS-Line-No.
021700*> WS-Ptr is not actually walked here (UNSTRING below is a single
021800*> DELIMITED BY pass, not a POINTER loop) - left set for symmetry
021900*> with ZZ901-Clean-Money's use of the same working-storage name.
022000     move     1         to WS-Ptr.
022100     move     spaces    to WS-Emp-Col (1) WS-Emp-Col (2)
022200                           WS-Emp-Col (3) WS-Emp-Col (4).
022300*> 19 tab-delimited columns, same order as ZZ040-Format-Emp-Line
022400*> (mpy010) writes back out - keep the two paragraphs in step.
022500     unstring MPY-Employee-File-Record  delimited by X"09"
022600              into     WS-Emp-Col (1)  WS-Emp-Col (2)
022700                       WS-Emp-Col (3)  WS-Emp-Col (4)
022800                       WS-Emp-Col (5)  WS-Emp-Col (6)
022900                       WS-Emp-Col (7)  WS-Emp-Col (8)
023000                       WS-Emp-Col (9)  WS-Emp-Col (10)
023100                       WS-Emp-Col (11) WS-Emp-Col (12)
023200                       WS-Emp-Col (13) WS-Emp-Col (14)
023300                       WS-Emp-Col (15) WS-Emp-Col (16)
023400                       WS-Emp-Col (17) WS-Emp-Col (18)
023500                       WS-Emp-Col (19)
023600              tallying WS-Col-Cnt.
023700*> Short row (a column missing off the end) cannot be fielded
023800*> safely - counted against Mld-Emp-Skip-Cnt and the row dropped,
023900*> same tolerance policy as the original PY-DED-2 fix.
024000     if       WS-Col-Cnt < 19
024100              display "MPY900 - short Emp row" WS-Line-No "skip"
024200              add      1 to Mld-Emp-Skip-Cnt
024300              go       to AA911-Exit.
024400     add      1        to MEMP-Count.
024500*> Columns 1-13 are straight alphanumeric carries, no edit needed.
024600*> Identity block - Emp No/Last/First/Birth-Date.
024700     move     WS-Emp-Col (1)  to Memp-Emp-No (MEMP-Count).
024800     move     WS-Emp-Col (2)  to Memp-Last-Name (MEMP-Count).
024900     move     WS-Emp-Col (3)  to Memp-First-Name (MEMP-Count).
025000     move     WS-Emp-Col (4)  to Memp-Birth-Date (MEMP-Count).
025100*> Contact block - Address/Phone.
025200     move     WS-Emp-Col (5)  to Memp-Address (MEMP-Count).
025300     move     WS-Emp-Col (6)  to Memp-Phone (MEMP-Count).
025400*> Statutory number block - SSS/PhilHealth/Pag-IBIG/TIN.
025500     move     WS-Emp-Col (7)  to Memp-SSS-No (MEMP-Count).
025600     move     WS-Emp-Col (8)  to Memp-Philh-No (MEMP-Count).
025700     move     WS-Emp-Col (9)  to Memp-Pagibig-No (MEMP-Count).
025800     move     WS-Emp-Col (10) to Memp-Tin-No (MEMP-Count).
025900*> Employment block - Status/Position/Supervisor.
026000     move     WS-Emp-Col (11) to Memp-Status (MEMP-Count).
026100     move     WS-Emp-Col (12) to Memp-Position (MEMP-Count).
026200     move     WS-Emp-Col (13) to Memp-Supervisor (MEMP-Count).
026300*> Columns 14-17 are the four money columns - each may carry a
026400*> thousands comma off the source file, so every one goes through
026500*> ZZ901-Clean-Money before it lands in the table, PY-DED-2.
026600     move     WS-Emp-Col (14) to WS-Money-Text.
026700     perform  ZZ901-Clean-Money.
026800     move     WS-Money-Num    to Memp-Basic-Salary (MEMP-Count).
026900     move     WS-Emp-Col (15) to WS-Money-Text.
027000     perform  ZZ901-Clean-Money.
027100     move     WS-Money-Num    to Memp-Rice-Sub (MEMP-Count).
027200     move     WS-Emp-Col (16) to WS-Money-Text.
027300     perform  ZZ901-Clean-Money.
027400     move     WS-Money-Num    to Memp-Phone-Allow (MEMP-Count).
027500     move     WS-Emp-Col (17) to WS-Money-Text.
027600     perform  ZZ901-Clean-Money.
027700     move     WS-Money-Num    to Memp-Cloth-Allow (MEMP-Count).
027800*> Semi-Rate/Hour-Rate are DERIVED off Basic-Salary every load -
027900*> never read off the flat file, never carried forward from a
028000*> stale value, Req 5118.
028100     divide   Memp-Basic-Salary (MEMP-Count) by 2
028200              giving   Memp-Semi-Rate (MEMP-Count)  rounded.
028300     divide   Memp-Basic-Salary (MEMP-Count) by 168
028400              giving   Memp-Hour-Rate (MEMP-Count)  rounded.
028500 AA911-Exit.  exit.
028600*>
028700 AA920-Load-Attendance   section.
028800*>*******************************
028900*> Attendance file is opened, the csv header line skipped, then
029000*> every remaining row is split and validated by AA921 below - the
029100*> same pattern as AA910/AA911 above, different column counts.
029200     open     input MPY-Attendance-File.
029300     if       MPY-Attendance-File-Status not = "00"
029400              display "MPY900 - Attendance open failed "
029500                       MPY-Attendance-File-Status
029600              move    "Y" to WS-Att-Eof
029700              go      to AA920-Exit.
029800     read     MPY-Attendance-File      *> skip the csv header line
029900              at end move "Y" to WS-Att-Eof.
030000     perform  AA921-Read-Att-Rec thru AA921-Exit
030100              until    WS-Att-Eof = "Y".
030200     close    MPY-Attendance-File.
030300 AA920-Exit.  exit section.
030400*>
030500 AA921-Read-Att-Rec.
030600*> 4 comma-delimited columns - Emp No, Log-Date, Time-In, Time-Out
030700     read     MPY-Attendance-File
030800              at end   move "Y" to WS-Att-Eof
030900                        go to AA921-Exit.
031000     move     spaces    to WS-Att-Col (1) WS-Att-Col (2)
031100                           WS-Att-Col (3) WS-Att-Col (4).
031200     unstring MPY-Attendance-File-Record delimited by ","
031300              into     WS-Att-Col (1) WS-Att-Col (2)
031400                       WS-Att-Col (3) WS-Att-Col (4)
031500              tallying WS-Col-Cnt.
031600*> Short row here means a bad date/time split downstream, so it is
031700*> dropped the same way a short Emp row is - Mld-Att-Skip-Cnt.
031800     if       WS-Col-Cnt < 4
031900              display "MPY900 - short Att row skipped"
032000              add      1 to Mld-Att-Skip-Cnt
032100              go       to AA921-Exit.
032200     add      1        to MATT-Count.
032300     move     WS-Att-Col (1)  to Matt-Emp-No (MATT-Count).
032400*> Log-Date is carried both as the original text (for any report
032500*> that wants to print it as-is) and re-derived into the CCYYMMDD
032600*> comp field mpy020 actually filters period on.
032700     move     WS-Att-Col (2)  to Matt-Log-Date (MATT-Count)
032800                                 WS-Date-Text.
032900*> Unpack MM/DD/CCYY off the REDEFINES view, reassemble as
033000*> straight CCYYMMDD so a period compare is a single COMP test.
033100     move     WS-D-CCYY to WS-N-CCYY.
033200     move     WS-D-MM   to WS-N-MM.
033300     move     WS-D-DD   to WS-N-DD.
033400     move     WS-Date-Num9   to Matt-Log-Date-Bin (MATT-Count).
033500*> Time-In/Time-Out carried as plain text, HH:MM as punched - no
033600*> hours-worked arithmetic is done anywhere in this subprogram.
033700     move     WS-Att-Col (3)  to Matt-Time-In (MATT-Count).
033800     move     WS-Att-Col (4)  to Matt-Time-Out (MATT-Count).
033900 AA921-Exit.  exit.
034000*>
034100 ZZ900-Init-WTAX-Table   section.
034200*>*******************************
034300*> Loads the progressive withholding tax brackets exactly as the
034400*> revenue table was specified - Bound and Anchor are NOT the same
034500*> value on 3 of the 6 rows and that is correct, see 14/07/92.
034600*>
034700*> Mded-WTAX-Ix is not walked here (each row is MOVEd direct by
034800*> subscript) - left at 1 for any future table-search caller that
034900*> starts a SEARCH from this index.
035000     move     1 to Mded-WTAX-Ix.
035100*> Row 1 - exempt band, zero tax, zero anchor/base.
035200     move     20833.00 to Mded-WTAX-Compare-Bound (1).
035300     move     zero     to Mded-WTAX-Anchor (1).
035400     move     zero     to Mded-WTAX-Base-Tax (1).
035500     move     zero     to Mded-WTAX-Percent (1).
035600*> Row 2 - 15%% band, anchor lines up with row 1's bound.
035700     move     33332.00 to Mded-WTAX-Compare-Bound (2).
035800     move     20833.00 to Mded-WTAX-Anchor (2).
035900     move     zero     to Mded-WTAX-Base-Tax (2).
036000     move     .1500    to Mded-WTAX-Percent (2).
036100*> Row 3 - 20%% band, anchor is Bound(2) + 1 peso, NOT Bound(2)
036200*> itself, see the 14/07/92 note above.
036300     move     66666.00 to Mded-WTAX-Compare-Bound (3).
036400     move     33333.00 to Mded-WTAX-Anchor (3).
036500     move     1875.00  to Mded-WTAX-Base-Tax (3).
036600     move     .2000    to Mded-WTAX-Percent (3).
036700*> Row 4 - 25%% band.
036800     move     166666.00 to Mded-WTAX-Compare-Bound (4).
036900     move     66667.00  to Mded-WTAX-Anchor (4).
037000     move     8541.80   to Mded-WTAX-Base-Tax (4).
037100     move     .2500     to Mded-WTAX-Percent (4).
037200*> Row 5 - 30%% band.
037300     move     666666.00 to Mded-WTAX-Compare-Bound (5).
037400     move     166667.00 to Mded-WTAX-Anchor (5).
037500     move     33541.80  to Mded-WTAX-Base-Tax (5).
037600     move     .3000     to Mded-WTAX-Percent (5).
037700*> Row 6 - top 35%% band, bound carried at 999999.99 as the open
037800*> ended top of the table, never actually compared past this row.
037900     move     999999.99 to Mded-WTAX-Compare-Bound (6).
038000     move     666667.00 to Mded-WTAX-Anchor (6).
038100     move     183541.80 to Mded-WTAX-Base-Tax (6).
038200     move     .3500     to Mded-WTAX-Percent (6).
038300 ZZ900-Exit.  exit section.
038400*>
038500 ZZ901-Clean-Money       section.
038600*>*******************************
038700*> Strips comma grouping then converts to numeric, defaulting
038800*> unparsable text to zero rather than abend the run - PY-DED-2.
038900*>
039000     move     WS-Money-Text to WS-Money-Clean.
039100*> Commas are blanked out, not deleted - the field stays the same
039200*> 15 bytes wide so the redefined numeric view lines up.
039300     inspect  WS-Money-Clean replacing all "," by spaces.
039400     move     zero to WS-Money-Num.
039500*> Straight zoned numeric (no decimal point in the source column)
039600*> is the common case and handled without the FUNCTION call.
039700     if       WS-Money-Clean is numeric
039800              move WS-Money-Clean to WS-Money-Num
039900     else
040000*> A decimal point or leading/trailing spaces fails IS NUMERIC but
040100*> may still be a valid NUMVAL - try that before giving up.
040200              if    function test-numval (WS-Money-Clean) = zero
040300                    move function numval (WS-Money-Clean)
040400                                       to WS-Money-Num
040500              else
040600*> Genuinely unparsable text (letters, stray punctuation) - log
040700*> it and carry on with zero rather than abend the whole run.
040800                    move zero to WS-Money-Num
040900                    display "MPY900 - bad money defaulted 0"
041000              end-if
041100     end-if.
041200 ZZ901-Exit.  exit section.
