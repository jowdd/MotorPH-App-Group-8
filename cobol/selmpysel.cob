000100*>*** SELECT For Payroll Period Selection Input ***
000200*> 12/05/85 tr  - Created - one line drives one employee/period.
000300*>
000400     SELECT MPY-Select-File ASSIGN       "PAYSEL"
000500                          ORGANIZATION LINE SEQUENTIAL
000600                          STATUS       MPY-Select-File-Status.
000700*>
