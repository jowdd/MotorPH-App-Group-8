000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For MotorPH Statutory *
000400*>    Deduction & Withholding Tax Params    *
000500*>*******************************************
000600*>  Constants only - no param file behind this, values are
000700*>  VALUE-loaded at compile time same as old PY-PR1 defaults.
000800*>
000900*> 06/05/85 tr  - Created.
001000*> 14/07/92 tr  - MDED-WTAX-Brackets anchor values deliberately
001100*>                do NOT match the compare bounds one for one -
001200*>                loaded exactly as originally specified by the
001300*>                revenue table - do not 'fix', see PY-DED-9 book.
001400*>
001500 01  MPY-Deduction-Param-Record.
001600     03  Mded-SSS-Rate        PIC V9999   COMP-3  VALUE .0450.
001700     03  Mded-SSS-Cap         PIC 9(5)V99 COMP-3  VALUE 1125.00.
001800     03  Mded-Philh-Rate      PIC V9999   COMP-3  VALUE .0350.
001900     03  Mded-Philh-Cap       PIC 9(5)V99 COMP-3  VALUE 1800.00.
002000     03  Mded-Pagibig-Rate    PIC V9999   COMP-3  VALUE .0200.
002100     03  Mded-Pagibig-Cap     PIC 9(5)V99 COMP-3  VALUE 0100.00.
002200*>
002300     03  Mded-WTAX-Brackets             OCCURS 6 TIMES
002400                                         INDEXED BY Mded-WTAX-Ix.
002500         05  Mded-WTAX-Compare-Bound    PIC 9(7)V99  COMP-3.
002600         05  Mded-WTAX-Anchor           PIC 9(7)V99  COMP-3.
002700         05  Mded-WTAX-Base-Tax         PIC 9(7)V99  COMP-3.
002800         05  Mded-WTAX-Percent          PIC V9999    COMP-3.
002900     03  FILLER                         PIC X(08).   *> growth.
003000*>
003100*> MDED-WTAX-Brackets can't carry VALUE per occurrence - loaded
003200*> by ZZ900-Init-WTAX-Table in mpy900 once at start of run.
003300*>
