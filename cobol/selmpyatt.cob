000100*>*** SELECT For Attendance / Time Log ***
000200*> 09/05/85 tr  - Created.
000300*>
000400     SELECT MPY-Attendance-File ASSIGN       "ATTENDNC"
000500                          ORGANIZATION LINE SEQUENTIAL
000600                          STATUS       MPY-Attendance-File-Status.
000700*>
