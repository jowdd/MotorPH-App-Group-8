000100*>****************************************************************
000200*>                                                              *
000300*>   MotorPH Payroll - Employee & Attendance Maintenance Run    *
000400*>                                                              *
000500*>****************************************************************
000600*>
000700 identification   division.
000800*>========================
000900*>
001000 program-id.         mpy010.
001100*>
001200 author.             T Reyes.
001300 installation.       MotorPH Payroll Unit.
001400 date-written.       05/05/85.
001500 date-compiled.
001600 security.           MotorPH Payroll Unit - internal use only.
001700*>
001800*> changes:
001900*> 05/05/85 tr  - Created - drives ADD/UPDATE/DELETE against the
002000*>                employee master and attendance tables loaded by
002100*>                mpy900, rewriting both flat files in full.
002200*> 21/03/89 tr  - Transaction file selmpytrn added, was console
002300*>                driven via maps01 until field staff asked batch.
002400*> 23/09/93 tr  - UPDATE of an unknown Emp No now appends instead
002500*>                of failing - PY-MNT-6, matches EmpDataManager.
002600*> 14/02/95 tr  - DELETE of unknown Emp No still fails outright,
002700*>                do not make this match Update's append rule.
002800*> 30/11/98 tr  - Y2K - no Date fields held here, nothing to fix.
002900*> 12/08/07 jp  - Req 5112: DELETE now also purges attendance rows
003000*>                for the Emp No removed, was leaving orphans.
003100*> 22/01/14 jp  - Req 7004: rewrite paragraphs split from one big
003200*>                aa030 into aa031/aa032/aa033 for upkeep.
003300*> 08/04/16 jp  - Req 7330: AA020-Add-Employee was not setting
003400*>                WS-Find-Ix before the move-to-table, found while
003500*>                tracing a dup-row report from Davao branch.
003600*> 03/11/19 jp  - Req 7912: documentation pass, no logic change -
003700*>                field/paragraph comments thickened for the next
003800*>                auditor after the Davao dup-row confusion above.
003900*>
004000 environment       division.
004100*>========================
004200*>
004300*> shared printer-class/switch setup, same copybook every module.
004400 copy  "mpyenv.cob".
004500 input-output      section.
004600 file-control.
004700*>----------------------
004800*> maintenance transaction feed - one row per Add/Update/Delete.
004900 copy "selmpytrn.cob".
005000 copy "selmpyemp.cob".
005100*> selmpytrn is the one transaction-driven input this program has;
005200*> the master files below are only ever opened for output (whole-
005300*> file rewrite), never read by this program.
005400 copy "selmpyatt.cob".
005500*>
005600 data              division.
005700*>========================
005800 file section.
005900*>-----------------------
006000*> Mtrn-Action/the 17-field image - what ZZ020 reads from below.
006100 copy "fdmpytrn.cob".
006200*> MPY-Employee-File-Record is the tab line AA091 writes.
006300 copy "fdmpyemp.cob".
006400*> MPY-Attendance-File-Record is the comma line AA096 writes, laid
006500*> out the same 4 columns as wsmpyatt.cob's table entry.
006600 copy "fdmpyatt.cob".
006700*>
006800 working-storage   section.
006900*>-----------------------
007000*> Employee/Attendance tables load fresh off MPY900 at AA000,
007100*> mutated in place by AA020/AA030/AA040, then rewritten whole.
007200 copy "wsmpyemp.cob".
007300 copy "wsmpyatt.cob".
007400*> wsmpyded is not actually used for rate math in this program -
007500*> it rides along on the MPY900 call signature only, see mpy900's
007600*> own note on the matching copy.
007700 copy "wsmpyded.cob".
007800*>
007900*> WS-Trn-Eof flips to "Y" off the AT END on MPY-Mtrn-File, drives
008000*> the AA010 perform-until loop.  WS-Found-Sw is ZZ010's yes/no
008100*> answer to "does this Emp No already exist in the table".
008200 01  WS-010-Switches.
008300*> "Y"/"N", tested only in the AA000 perform-until test clause.
008400     03  WS-Trn-Eof          pic x        value "N".
008500*> "Y"/"N", reset to "N" at the top of every ZZ010-Find-Emp call.
008600     03  WS-Found-Sw         pic x        value "N".
008700     03  FILLER               pic x(02).
008800*>
008900 01  WS-010-Fields.
009000*> WS-Find-Ix is the subscript ZZ010 hands back on a match (or the
009100*> new high-water-mark subscript on Add/Update-as-new); WS-Out-Ix
009200*> is the general-purpose walking subscript used by rewrite and
009300*> shift-down/purge loops below - kept as a matched comp pair so
009400*> the two can be moved as one unit via the X redefines when a
009500*> paragraph needs to stash/restore both at once.
009600     03  WS-Ix-Pair.
009700*> set by ZZ010/ZZ011, consumed by AA020/AA030/ZZ020.
009800         05  WS-Find-Ix      pic 9(4)     comp.
009900*> set/stepped by AA090/AA095/ZZ030/ZZ042 rewrite & purge loops.
010000         05  WS-Out-Ix       pic 9(4)     comp.
010100     03  WS-Ix-Pair-D redefines WS-Ix-Pair.
010200         05  WS-Ix-Pair-X    pic x(08).
010300*> Run counters, displayed on the tail end of AA000-Main and also
010400*> picked up by WS-Run-Totals below for the edited display line.
010500*> bumped once per Add, in AA020 only.
010600     03  WS-Add-Cnt          pic 9(4)     comp  value zero.
010700*> bumped once per Update, whether matched or appended-as-new.
010800     03  WS-Upd-Cnt          pic 9(4)     comp  value zero.
010900*> bumped once per successful Delete, after ZZ030's purge runs.
011000     03  WS-Del-Cnt          pic 9(4)     comp  value zero.
011100*> bumped on a dup Add, a failed Delete, or a bad action code.
011200     03  WS-Rej-Cnt          pic 9(4)     comp  value zero.
011300     03  FILLER               pic x(04).
011400*>
011500*> Mld-Skip-Cnt is passed byref into MPY900 so the loader can tell
011600*> this program how many malformed rows it dropped on the floor -
011700*> same linkage-pair layout CALLed from mpy020, Req 5118.
011800 01  Mld-Skip-Cnt.
011900*> rows MPY900 dropped off the employee feed, not MPY010's own.
012000     03  Mld-Emp-Skip-Cnt    pic 9(4)     comp.
012100*> rows MPY900 dropped off the attendance feed, not MPY010's own.
012200     03  Mld-Att-Skip-Cnt    pic 9(4)     comp.
012300     03  Mld-Skip-Cnt-D redefines Mld-Skip-Cnt.
012400         05  Mld-Skip-Cnt-X  pic x(08).
012500     03  FILLER               pic x(04).
012600*>
012700*> WS-Run-Totals is purely cosmetic - a zero-suppressed alpha view
012800*> of the four comp counters above for the closing display line.
012900 01  WS-Run-Totals.
013000     03  WS-Run-Totals-X.
013100         05  WS-T-Add        pic zzz9.
013200         05  WS-T-Upd        pic zzz9.
013300         05  WS-T-Del        pic zzz9.
013400         05  WS-T-Rej        pic zzz9.
013500     03  WS-Run-Totals-N redefines WS-Run-Totals-X.
013600         05  WS-TN-Add       pic 9(4).
013700         05  WS-TN-Upd       pic 9(4).
013800         05  WS-TN-Del       pic 9(4).
013900         05  WS-TN-Rej       pic 9(4).
014000     03  FILLER              pic x(04).
014100*>
014200*> 11/02/87 tr  - Added for the file rewrite, Semi-Rate/Hour-Rate
014300*>                are written every time, never re-read on load.
014400*> Zoned-decimal edit view of the six comp-3 money columns, used
014500*> only by ZZ044/ZZ040 when the master table is written back out
014600*> as plain text - the comp-3 fields themselves never hit a file.
014700 01  WS-010-Money-Ed.
014800*> monthly basic salary, edited off Memp-Basic-Salary.
014900     03  WS-Ed-Basic-Sal     pic 9(7).99.
015000*> rice subsidy allowance, edited off Memp-Rice-Sub.
015100     03  WS-Ed-Rice-Sub      pic 9(5).99.
015200*> phone allowance, edited off Memp-Phone-Allow.
015300     03  WS-Ed-Phone-Allow   pic 9(5).99.
015400*> clothing allowance, edited off Memp-Cloth-Allow.
015500     03  WS-Ed-Cloth-Allow   pic 9(5).99.
015600*> semi-monthly rate, re-derived, not carried off the old row.
015700     03  WS-Ed-Semi-Rate     pic 9(7).99.
015800*> hourly rate, re-derived, not carried off the old row.
015900     03  WS-Ed-Hour-Rate     pic 9(7).99.
016000     03  FILLER               pic x(04).
016100*>
016200 procedure division.
016300*>===================
016400*>
016500 AA000-Main              section.
016600*>*******************************
016700*> Load, maintain, rewrite - the whole run in three moves.  The
016800*> master tables only ever live in memory for the length of one
016900*> job step; there is no in-place file update anywhere below.
017000     call     "MPY900" using  MPY-Employee-Table
017100                              MEMP-Count
017200                              MPY-Attendance-Table
017300                              MATT-Count
017400                              MPY-Deduction-Param-Record
017500                              Mld-Skip-Cnt.
017600     display  "MPY010 - Emp rows loaded  " MEMP-Count.
017700     display  "MPY010 - Att rows loaded  " MATT-Count.
017800     open     input  MPY-Mtrn-File.
017900     if       MPY-Mtrn-File-Status not = "00"
018000              display "MPY010 - no transaction file, run ends"
018100              go to   AA000-Exit.
018200     read     MPY-Mtrn-File at end move "Y" to WS-Trn-Eof.
018300     perform  AA010-Process-Trans thru AA010-Exit
018400              until    WS-Trn-Eof = "Y".
018500     close    MPY-Mtrn-File.
018600*> Both flat files are rewritten whole regardless of which action
018700*> types actually occurred - simpler than tracking which file was
018800*> touched, and the cost is one extra pass on a small table.
018900     perform  AA090-Rewrite-Emp-File.
019000     perform  AA095-Rewrite-Att-File.
019100*> Edited run-total line for the sysout - comp counters moved to
019200*> their zero-suppressed WS-Run-Totals view just for the display.
019300     move     WS-Add-Cnt to WS-T-Add.
019400     move     WS-Upd-Cnt to WS-T-Upd.
019500     move     WS-Del-Cnt to WS-T-Del.
019600     move     WS-Rej-Cnt to WS-T-Rej.
019700     display  "MPY010 - Add " WS-T-Add " Upd " WS-T-Upd
019800                        " Del " WS-T-Del " Rej " WS-T-Rej.
019900*> single exit point for the run, including the no-trans-file
020000*> short-circuit above - both paths land on the same goback.
020100 AA000-Exit.
020200     goback.
020300*>
020400 AA010-Process-Trans.
020500*> One transaction record in, one of the three maintenance actions
020600*> out - anything else is a data-entry error, counted as a reject
020700*> rather than abending the run (field offices would rather see a
020800*> reject count than a dead batch job).
020900     evaluate Mtrn-Action
021000*> new employee record.
021100       when   "ADD"
021200              perform  AA020-Add-Employee
021300*> changed fields on an existing employee record.
021400       when   "UPDATE"
021500              perform  AA030-Update-Employee
021600*> removes the employee and its attendance history together.
021700       when   "DELETE"
021800              perform  AA040-Delete-Employee
021900*> anything else is a data-entry error, not a program error.
022000       when   other
022100              display  "MPY010 - bad action code " Mtrn-Action
022200              add      1 to WS-Rej-Cnt
022300     end-evaluate.
022400*> primed read for the next pass through the AA000 perform-until.
022500     read     MPY-Mtrn-File at end move "Y" to WS-Trn-Eof.
022600 AA010-Exit.  exit.
022700*>
022800 AA020-Add-Employee      section.
022900*>*******************************
023000*> PY-MNT-5 - reject the Add if the Emp No already exists.
023100*>
023200*> linear scan over the table - fine at field-office volumes.
023300     perform  ZZ010-Find-Emp.
023400     if       WS-Found-Sw = "Y"
023500              display "MPY010 - Add rejected, dup Emp No "
023600                       Mtrn-Emp-No
023700              add      1 to WS-Rej-Cnt
023800              go       to AA020-Exit.
023900*> New entry is appended at the bumped MEMP-Count.
024000     add      1 to MEMP-Count.
024100     move     MEMP-Count to WS-Find-Ix.
024200     perform  ZZ020-Move-Trn-To-Table.
024300     add      1 to WS-Add-Cnt.
024400 AA020-Exit.  exit section.
024500*>
024600 AA030-Update-Employee   section.
024700*>*******************************
024800*> PY-MNT-6 - an unknown Emp No on an Update is appended as a new
024900*>            entry, not rejected - house rule, see PY-MNT-RUN.
025000*>
025100     perform  ZZ010-Find-Emp.
025200*> Found case leaves WS-Find-Ix exactly where ZZ010 set it; the
025300*> append-as-new case bumps MEMP-Count and points WS-Find-Ix at
025400*> the new slot before ZZ020 ever runs.
025500     if       WS-Found-Sw = "N"
025600              add      1 to MEMP-Count
025700              move     MEMP-Count to WS-Find-Ix.
025800     perform  ZZ020-Move-Trn-To-Table.
025900     add      1 to WS-Upd-Cnt.
026000 AA030-Exit.  exit section.
026100*>
026200 AA040-Delete-Employee   section.
026300*>*******************************
026400*> PY-MNT-7 - unknown Emp No on a Delete fails outright, file is
026500*>            left untouched - do NOT match Update's rule here.
026600*>
026700     perform  ZZ010-Find-Emp.
026800     if       WS-Found-Sw = "N"
026900              display "MPY010 - Delete failed, not found "
027000                       Mtrn-Emp-No
027100              add      1 to WS-Rej-Cnt
027200              go       to AA040-Exit.
027300*> Shift every entry above the found subscript down one, drop the
027400*> count, then strip the matching attendance rows.
027500     move     WS-Find-Ix to WS-Out-Ix.
027600     perform  ZZ042-Shift-Down thru ZZ042-Exit
027700              until    WS-Out-Ix >= MEMP-Count.
027800*> table count drops by one before the purge runs, not after.
027900     subtract 1 from MEMP-Count.
028000     perform  ZZ030-Purge-Attendance.
028100     add      1 to WS-Del-Cnt.
028200 AA040-Exit.  exit section.
028300*>
028400 ZZ042-Shift-Down        section.
028500*>*******************************
028600*> Closes the hole left by a Delete - every entry above the hole
028700*> subscript slides down one, table stays dense, no tombstone row.
028800*> whole 19-field entry, one group move, not field by field.
028900     move     MEMP-Entry (WS-Out-Ix + 1) to
029000              MEMP-Entry (WS-Out-Ix).
029100     add      1 to WS-Out-Ix.
029200 ZZ042-Exit.  exit section.
029300*>
029400 AA090-Rewrite-Emp-File  section.
029500*>*******************************
029600*> Whole-file rewrite, temp + rename semantics handled at JCL/O.S.
029700*> level on this shop's batch stream - see run book PY-MNT-RUN.
029800*>
029900     open     output MPY-Employee-File.
030000*> header row goes out first, then one detail row per table entry.
030100     perform  ZZ046-Format-Emp-Header.
030200     write    MPY-Employee-File-Record.
030300     move     1 to WS-Out-Ix.
030400     perform  AA091-Write-Emp-Line thru AA091-Exit
030500              until    WS-Out-Ix > MEMP-Count.
030600     close    MPY-Employee-File.
030700 AA090-Exit.  exit section.
030800*>
030900 AA091-Write-Emp-Line.
031000*> One table entry out per pass, oldest-first, same order the
031100*> table was built in - no resort needed on rewrite.
031200     perform  ZZ040-Format-Emp-Line.
031300     write    MPY-Employee-File-Record.
031400     add      1 to WS-Out-Ix.
031500 AA091-Exit.  exit.
031600*>
031700 AA095-Rewrite-Att-File  section.
031800*>*******************************
031900*> Same whole-file rewrite pattern as AA090, one comma row per
032000*> surviving attendance entry - ZZ030 has already compacted out
032100*> any rows purged by a Delete before this paragraph ever runs.
032200     open     output MPY-Attendance-File.
032300*> literal heading row, same 4 columns as ZZ050's detail layout.
032400     move     "EmpNo,LogDate,TimeIn,TimeOut" to
032500              MPY-Attendance-File-Record.
032600     write    MPY-Attendance-File-Record.
032700     move     1 to WS-Out-Ix.
032800     perform  AA096-Write-Att-Line thru AA096-Exit
032900              until    WS-Out-Ix > MATT-Count.
033000     close    MPY-Attendance-File.
033100 AA095-Exit.  exit section.
033200*>
033300 AA096-Write-Att-Line.
033400*> Same one-row-per-pass shape as AA091, against the compacted
033500*> attendance table left behind by ZZ030's purge.
033600     perform  ZZ050-Format-Att-Line.
033700     write    MPY-Attendance-File-Record.
033800     add      1 to WS-Out-Ix.
033900 AA096-Exit.  exit.
034000*>
034100 ZZ010-Find-Emp           section.
034200*>*******************************
034300*> Shared by AA020/AA030/AA040 - one linear scan, answer left
034400*> in WS-Found-Sw and (if found) the matching subscript in
034500*> WS-Find-Ix for the calling paragraph to use.
034600     move     "N" to WS-Found-Sw.
034700     move     zero to WS-Find-Ix.
034800     move     1 to WS-Out-Ix.
034900     perform  ZZ011-Find-Emp-Test thru ZZ011-Exit
035000              until    WS-Out-Ix > MEMP-Count or
035100                       WS-Found-Sw = "Y".
035200 ZZ010-Exit.  exit section.
035300*>
035400 ZZ011-Find-Emp-Test.
035500*> Emp No match stops the scan early - WS-Out-Ix is left pointing
035600*> at the matching row, which is why WS-Find-Ix is set to it.
035700     if       Memp-Emp-No (WS-Out-Ix) = Mtrn-Emp-No
035800              move "Y" to WS-Found-Sw
035900              move WS-Out-Ix to WS-Find-Ix
036000              go   to ZZ011-Exit.
036100*> no match this row - step forward, let the caller's until test
036200*> decide whether to call this paragraph again.
036300     add      1 to WS-Out-Ix.
036400 ZZ011-Exit.  exit.
036500*>
036600 ZZ020-Move-Trn-To-Table section.
036700*>*******************************
036800*> Shared by both Add and Update - the whole 17-field employee
036900*> image off the transaction record lands on the table entry at
037000*> WS-Find-Ix, same subscript ZZ010/AA020/AA030 already set up.
037100*>
037200*> Identity/contact/statutory columns carry straight across.
037300*> key field - already matched (Update) or known unique (Add).
037400     move     Mtrn-Emp-No       to Memp-Emp-No (WS-Find-Ix).
037500     move     Mtrn-Last-Name    to Memp-Last-Name (WS-Find-Ix).
037600     move     Mtrn-First-Name   to Memp-First-Name (WS-Find-Ix).
037700*> MM/DD/CCYY text, not validated here - PY-MNT-RUN trusts feed.
037800     move     Mtrn-Birth-Date   to Memp-Birth-Date (WS-Find-Ix).
037900     move     Mtrn-Address      to Memp-Address (WS-Find-Ix).
038000     move     Mtrn-Phone        to Memp-Phone (WS-Find-Ix).
038100*> SSS/Philh/Pagibig/Tin numbers, free-form text, no check digit.
038200     move     Mtrn-SSS-No       to Memp-SSS-No (WS-Find-Ix).
038300     move     Mtrn-Philh-No     to Memp-Philh-No (WS-Find-Ix).
038400     move     Mtrn-Pagibig-No   to Memp-Pagibig-No (WS-Find-Ix).
038500     move     Mtrn-Tin-No       to Memp-Tin-No (WS-Find-Ix).
038600*> Status/Position/Supervisor, plain text, no edit or lookup.
038700     move     Mtrn-Status       to Memp-Status (WS-Find-Ix).
038800     move     Mtrn-Position     to Memp-Position (WS-Find-Ix).
038900     move     Mtrn-Supervisor   to Memp-Supervisor (WS-Find-Ix).
039000*> Pay-rate columns also carry straight across off the trans row.
039100*> monthly basic salary - the rate ZZ020's own rates hang off.
039200     move     Mtrn-Basic-Salary to Memp-Basic-Salary (WS-Find-Ix).
039300*> rice subsidy, phone, clothing - all flat monthly figures.
039400     move     Mtrn-Rice-Sub     to Memp-Rice-Sub (WS-Find-Ix).
039500     move     Mtrn-Phone-Allow  to Memp-Phone-Allow (WS-Find-Ix).
039600     move     Mtrn-Cloth-Allow  to Memp-Cloth-Allow (WS-Find-Ix).
039700*> Semi-Rate/Hour-Rate are NOT on the trans row - they are
039800*> re-derived off the just-moved Basic-Salary, same divide mpy900
039900*> uses on load, so a maintenance run can never leave a stale rate
040000*> sitting in the table - PY-MNT-9, 11/02/87.
040100*> semi-monthly rate - half of basic, rounded, as MPY900's load.
040200     divide   Memp-Basic-Salary (WS-Find-Ix) by 2
040300              giving   Memp-Semi-Rate (WS-Find-Ix)  rounded.
040400*> hourly rate - basic over a 168-hour standard month, rounded.
040500     divide   Memp-Basic-Salary (WS-Find-Ix) by 168
040600              giving   Memp-Hour-Rate (WS-Find-Ix)  rounded.
040700 ZZ020-Exit.  exit section.
040800*>
040900 ZZ030-Purge-Attendance  section.
041000*>*******************************
041100*> Req 5112 - strip every attendance row for the deleted Emp No so
041200*>            the csv does not carry an orphan foreign key.
041300*>
041400*> WS-Out-Ix re-used here as the compacted-table write subscript,
041500*> WS-Find-Ix as the read subscript walking the full old table.
041600     move     zero to WS-Out-Ix.
041700     move     1 to WS-Find-Ix.
041800     perform  ZZ031-Purge-Test thru ZZ031-Exit
041900              until    WS-Find-Ix > MATT-Count.
042000     move     WS-Out-Ix to MATT-Count.
042100 ZZ030-Exit.  exit section.
042200*>
042300 ZZ031-Purge-Test.
042400*> Compaction filter - rows for the deleted Emp No are simply not
042500*> copied forward, so WS-Out-Ix never advances past them and the
042600*> table closes up around the hole exactly like ZZ042 does above.
042700*> survivors only - a match on Mtrn-Emp-No is the purged row.
042800     if       Matt-Emp-No (WS-Find-Ix) not = Mtrn-Emp-No
042900              add  1 to WS-Out-Ix
043000              move MATT-Entry (WS-Find-Ix) to
043100                   MATT-Entry (WS-Out-Ix).
043200*> read subscript always steps, whether the row survived or not.
043300     add      1 to WS-Find-Ix.
043400 ZZ031-Exit.  exit.
043500*>
043600 ZZ040-Format-Emp-Line   section.
043700*>*******************************
043800*> PY-MNT-8 - rewrite carries all 19 columns back out, same order
043900*>           loaded in AA911-Read-Emp-Rec of MPY900 - Semi-Rate
044000*>           and Hour-Rate are re-edited off the table, never
044100*>           copied forward off the old line.  Req 5118, 02/06/89.
044200*>
044300*> money columns edited to zoned text before the STRING runs.
044400     perform  ZZ044-Edit-Money-Fields.
044500     move     spaces to MPY-Employee-File-Record.
044600*> Identity/contact columns, straight off the table.
044700     string   Memp-Emp-No (WS-Out-Ix)       delimited by size
044800              X"09"
044900              Memp-Last-Name (WS-Out-Ix)    delimited by size
045000              X"09"
045100              Memp-First-Name (WS-Out-Ix)   delimited by size
045200              X"09"
045300              Memp-Birth-Date (WS-Out-Ix)   delimited by size
045400              X"09"
045500              Memp-Address (WS-Out-Ix)      delimited by size
045600              X"09"
045700              Memp-Phone (WS-Out-Ix)        delimited by size
045800              X"09"
045900*> Statutory number columns.
046000              Memp-SSS-No (WS-Out-Ix)       delimited by size
046100              X"09"
046200              Memp-Philh-No (WS-Out-Ix)     delimited by size
046300              X"09"
046400              Memp-Pagibig-No (WS-Out-Ix)   delimited by size
046500              X"09"
046600              Memp-Tin-No (WS-Out-Ix)       delimited by size
046700              X"09"
046800*> Employment columns.
046900              Memp-Status (WS-Out-Ix)       delimited by size
047000              X"09"
047100              Memp-Position (WS-Out-Ix)     delimited by size
047200              X"09"
047300              Memp-Supervisor (WS-Out-Ix)   delimited by size
047400              X"09"
047500*> Money columns - edited view off ZZ044, never the comp-3 fields
047600*> directly, so the tab-delimited file always carries a decimal.
047700              WS-Ed-Basic-Sal               delimited by size
047800              X"09"
047900              WS-Ed-Rice-Sub                delimited by size
048000              X"09"
048100              WS-Ed-Phone-Allow             delimited by size
048200              X"09"
048300              WS-Ed-Cloth-Allow             delimited by size
048400              X"09"
048500              WS-Ed-Semi-Rate               delimited by size
048600              X"09"
048700              WS-Ed-Hour-Rate               delimited by size
048800              into MPY-Employee-File-Record.
048900*> trailing X"09" deliberately omitted - HourRate is the last col.
049000 ZZ040-Exit.  exit section.
049100*>
049200 ZZ044-Edit-Money-Fields section.
049300*>*******************************
049400*> Comp-3 table money re-edited to plain zoned display with a
049500*> decimal point for the tab-delimited rewrite - mirrors the
049600*> WS-010-Money-Ed layout one for one, field by field.
049700*> basic salary, comp-3 to zoned decimal with a print point.
049800     move     Memp-Basic-Salary (WS-Out-Ix) to WS-Ed-Basic-Sal.
049900*> rice subsidy allowance, same comp-3 to zoned-decimal treatment.
050000     move     Memp-Rice-Sub (WS-Out-Ix)     to WS-Ed-Rice-Sub.
050100*> phone allowance, flat monthly figure, no formula involved.
050200     move     Memp-Phone-Allow (WS-Out-Ix)  to WS-Ed-Phone-Allow.
050300*> clothing allowance, flat monthly figure, no formula involved.
050400     move     Memp-Cloth-Allow (WS-Out-Ix)  to WS-Ed-Cloth-Allow.
050500*> re-derived rate, not the value off the old rewrite line.
050600     move     Memp-Semi-Rate (WS-Out-Ix)    to WS-Ed-Semi-Rate.
050700     move     Memp-Hour-Rate (WS-Out-Ix)    to WS-Ed-Hour-Rate.
050800 ZZ044-Exit.  exit section.
050900*>
051000 ZZ046-Format-Emp-Header section.
051100*>*******************************
051200*> Header row written once, ahead of AA090's detail loop - same
051300*> 19 column names in the same order as the STRING below, so a
051400*> spreadsheet re-open lines the headings up over the right col.
051500     move     spaces to MPY-Employee-File-Record.
051600*> Heading text, one literal per column, same 19-column order and
051700*> groupings as the detail STRING in ZZ040 above.
051800*> plain-text literals, not moved off MPY-Employee-Table anywhere.
051900     string   "EmpNo"       delimited by size  X"09"
052000              "LastName"    delimited by size  X"09"
052100              "FirstName"   delimited by size  X"09"
052200              "BirthDate"   delimited by size  X"09"
052300              "Address"     delimited by size  X"09"
052400              "Phone"       delimited by size  X"09"
052500              "SSSNo"       delimited by size  X"09"
052600              "PhilhNo"     delimited by size  X"09"
052700              "PagibigNo"   delimited by size  X"09"
052800              "TinNo"       delimited by size  X"09"
052900              "Status"      delimited by size  X"09"
053000              "Position"    delimited by size  X"09"
053100              "Supervisor"  delimited by size  X"09"
053200              "BasicSalary" delimited by size  X"09"
053300              "RiceSub"     delimited by size  X"09"
053400              "PhoneAllow"  delimited by size  X"09"
053500              "ClothAllow"  delimited by size  X"09"
053600              "SemiRate"    delimited by size  X"09"
053700              "HourRate"    delimited by size
053800              into MPY-Employee-File-Record.
053900 ZZ046-Exit.  exit section.
054000*>
054100 ZZ050-Format-Att-Line   section.
054200*>*******************************
054300*> Plain 4-column comma layout, no header-rewrite concerns here -
054400*> AA095 writes the literal heading line itself, this just formats
054500*> the detail rows that follow it.
054600     move     spaces to MPY-Attendance-File-Record.
054700*> Emp No, the foreign key back to the employee-master table.
054800     string   Matt-Emp-No (WS-Out-Ix)   delimited by size
054900              ","
055000*> log date, still the raw MM/DD/CCYY text off the original load.
055100              Matt-Log-Date (WS-Out-Ix) delimited by size
055200              ","
055300*> time in/out, HH:MM text, unchanged from the punched clock row.
055400              Matt-Time-In (WS-Out-Ix)  delimited by size
055500              ","
055600              Matt-Time-Out (WS-Out-Ix) delimited by size
055700              into MPY-Attendance-File-Record.
055800 ZZ050-Exit.  exit section.
