000100*>****************************************************************
000200*>                                                              *
000300*>    MotorPH Payroll - Computation & Result Report Run         *
000400*>                                                              *
000500*>****************************************************************
000600*>
000700 identification   division.
000800*>========================
000900*>
001000 program-id.         mpy020.
001100*>
001200 author.             T Reyes.
001300 installation.       MotorPH Payroll Unit.
001400 date-written.       08/05/85.
001500 date-compiled.
001600 security.           MotorPH Payroll Unit - internal use only.
001700*>
001800*> changes:
001900*> 08/05/85 tr  - Created - one selection row per employee/period,
002000*>                net pay via the standard gross-to-net chain.
002100*> 19/11/86 tr  - Gross pay fixed at Basic Salary, no time based
002200*>                formula is in scope for this run - PY-GP-1.
002300*> 02/03/89 tr  - Skip period if no attendance rows found, this is
002400*>                a no-activity skip not an error - PY-GP-2.
002500*> 14/07/92 tr  - SSS/Philh/Pagibig/WTax formulas carried verbatim
002600*>                as specified - do not round mid chain.
002700*> 11/09/95 tr  - Philhealth rule: take the full 3.5%% first, THEN
002800*>                halve it, THEN cap - order matters, PY-GP-4.
002900*> 30/11/98 tr  - Y2K - Msel-Period-CCYY already 4 digit, no fix.
003000*> 08/06/04 jp  - Req 4471: totals line now carries Tot-Net-Pay.
003100*> 19/05/12 jp  - Req 6771: intermediate taxable income widened to
003200*>                S9(9)V9(4) comp-3 per payroll team's rounding
003300*>                requirement - WTax bracket math was truncating
003400*>                a digit on the larger salary bands.
003500*>
003600 environment       division.
003700*>========================
003800*>
003900 copy  "mpyenv.cob".
004000 input-output      section.
004100 file-control.
004200*>----------------------
004300*> MPY-Select-File is the one-row-per-employee-per-period driver
004400*> that lets a single run cover many employees and periods -
004500*> the batch generalisation PY-GP-1 through PY-GP-4 assume.
004600 copy "selmpysel.cob".
004700 copy "selmpyrpt.cob".
004800*>
004900 data              division.
005000*>========================
005100 file section.
005200*>-----------------------
005300 copy "fdmpysel.cob".
005400*> fdmpyrpt carries no elementary record - its bytes are laid out
005500*> entirely by the RD Payroll-Result-Report below, Report Writer
005600*> style, same as the shop's old check-register program.
005700 copy "fdmpyrpt.cob".
005800*>
005900 working-storage   section.
006000*>-----------------------
006100*> Tables loaded once off MPY900 and never rewritten here - this
006200*> program only reads them, never mutates an employee/attendance
006300*> row (that is mpy010's job).
006400 copy "wsmpyemp.cob".
006500 copy "wsmpyatt.cob".
006600 copy "wsmpyded.cob".
006700 copy "wsmpyrpt.cob".
006800*>
006900*> WS-Sel-Eof drives the AA010 perform-until off the selection
007000*> file's AT END.  WS-Emp-Found/WS-Act-Found are ZZ010/ZZ030's
007100*> yes/no answers, tested right after each search to decide
007200*> whether this employee/period combination even gets computed.
007300 01  WS-020-Switches.
007400*> "Y"/"N", tested in AA000's perform-until test clause only.
007500     03  WS-Sel-Eof          pic x        value "N".
007600*> "Y"/"N", reset to "N" every time ZZ010-Find-Employee runs.
007700     03  WS-Emp-Found        pic x        value "N".
007800*> "Y"/"N", reset to "N" every time ZZ030-Any-Attendance runs.
007900     03  WS-Act-Found        pic x        value "N".
008000     03  FILLER               pic x(01).
008100*>
008200 01  WS-020-Work.
008300*> WS-Emp-Ix/WS-Att-Ix are the table subscripts left set by the
008400*> last successful ZZ010/ZZ030/ZZ031 search, reused downstream by
008500*> ZZ040/ZZ050 without re-searching.
008600     03  WS-Ix-Pair.
008700         05  WS-Emp-Ix       pic 9(4)     comp.
008800         05  WS-Att-Ix       pic 9(4)     comp.
008900     03  WS-Ix-Pair-D redefines WS-Ix-Pair.
009000         05  WS-Ix-Pair-X    pic x(08).
009100*> WS-Period-Lo/Hi are the CCYYMMDD bounds ZZ020 derives off the
009200*> selection row's CCYY/MM, compared straight against the binary
009300*> Matt-Log-Date-Bin built by MPY900 - no date arithmetic needed.
009400     03  WS-Period-Pair.
009500         05  WS-Period-Lo    pic 9(8)     comp.
009600         05  WS-Period-Hi    pic 9(8)     comp.
009700     03  WS-Period-Pair-D redefines WS-Period-Pair.
009800         05  WS-Period-Pair-X pic x(08).
009900*> Page-Limit operand for the RD below - one value, easy to retune
010000*> off a forms-width change without touching the Report Section.
010100     03  WS-Page-Lines       binary-char unsigned value 56.
010200     03  FILLER               pic x(04).
010300*>
010400*> Whole gross-to-net chain for ONE employee/period, computed
010500*> by ZZ040 on every selection row, then staged into MPY-Result-
010600*> Line by ZZ050 - nothing here survives past one AA010 iteration.
010700 01  WS-Calc-Amounts          comp-3.
010800*> set once, straight off Memp-Basic-Salary - see PY-GP-1.
010900     03  WS-Gross-Pay        pic s9(9)v9(4).
011000*> sum of the three flat allowances, see ZZ040.
011100     03  WS-Tot-Allow        pic s9(9)v9(4).
011200*> Gross Pay plus Tot-Allow - base the 4 deductions come off.
011300     03  WS-Gross-Salary     pic s9(9)v9(4).
011400*> SSS contribution, rate times Gross Pay, capped at Mded-SSS-Cap.
011500     03  WS-SSS              pic s9(9)v9(4).
011600*> WS-Philh-Full is the pre-halving 3.5%% figure - kept as its own
011700*> field rather than overwriting WS-Philh in place, so PY-GP-4's
011800*> two-step order is visible in the data, not just the code.
011900     03  WS-Philh-Full       pic s9(9)v9(4).
012000*> half of WS-Philh-Full, then capped at Mded-Philh-Cap.
012100     03  WS-Philh            pic s9(9)v9(4).
012200*> Pag-IBIG contribution, same rate/cap shape as SSS.
012300     03  WS-Pagibig          pic s9(9)v9(4).
012400*> Gross Pay less SSS/Philh/Pagibig - Tot-Allow is NOT subtracted.
012500     03  WS-Taxable-Income   pic s9(9)v9(4).
012600*> withholding tax off the 6-row bracket table, see ZZ060.
012700     03  WS-WTax             pic s9(9)v9(4).
012800*> sum of the four deductions above, subtracted from Gross Salary.
012900     03  WS-Tot-Ded          pic s9(9)v9(4).
013000*> Gross Salary less Tot-Ded - the figure ZZ050 stages to Mrpt.
013100     03  WS-Net-Pay          pic s9(9)v9(4).
013200     03  FILLER              pic s9(4)v99.
013300*>
013400*> Passed byref into MPY900 same as mpy010 - this program never
013500*> displays the skip count, it is just part of the call signature.
013600 01  Mld-Skip-Cnt.
013700     03  Mld-Emp-Skip-Cnt    pic 9(4)     comp.
013800     03  Mld-Att-Skip-Cnt    pic 9(4)     comp.
013900     03  Mld-Skip-Cnt-D redefines Mld-Skip-Cnt.
014000         05  Mld-Skip-Cnt-X  pic x(08).
014100     03  FILLER               pic x(04).
014200*>
014300 report           section.
014400*>-----------------------
014500*> 15/06/94 tr  - Payroll-Result-Report replaces the old plain
014600*>                STRING/WRITE line, see FD MPY-Print-File above -
014700*>                PY-REP-1.  Detail sources come straight off
014800*>                MPY-Result-Line, final footing off the Totals.
014900*>
015000 RD  Payroll-Result-Report
015100*> control Final means exactly one footing, at Terminate - no
015200*> per-employee or per-page control break is wanted here.
015300     control      Final
015400     Page Limit   WS-Page-Lines
015500     Heading      1
015600     First Detail 5
015700     Last  Detail WS-Page-Lines.
015800*>
015900 01  Report-Pay-Head  Type Page Heading.
016000*> unit name and page number, top of every page.
016100     03  line  2.
016200         05  col   1     pic x(20)   value "MotorPH Payroll Unit".
016300         05  col 100     pic x(5)    value "Page ".
016400         05  col 105     pic zz9     source Page-Counter.
016500*> report title line, centred by column position, not by any
016600*> centring clause - this compiler's Report Writer has none.
016700     03  line  3.
016800         05  col  40     pic x(22)  value "Payroll Result Report".
016900*> Top row of column heads is the Emp No/Name/Pay block, present
017000*> every page; the deduction-breakdown columns run across the 2nd
017100*> heading line because the 10 REPORTS-table columns will not fit
017200*> on one print line - PY-REP-2, 21/06/94.
017300     03  line  5.
017400         05  col   1                 value "Emp No".
017500         05  col  12                 value "Last Name".
017600         05  col  33                 value "First Name".
017700         05  col  55                 value "Gross Pay".
017800         05  col  69                 value "Allowances".
017900         05  col  81                 value "Gross Sal".
018000         05  col  95                 value "Net Pay".
018100     03  line  6.
018200         05  col  12                 value "SSS".
018300         05  col  23                 value "PhilHealth".
018400         05  col  34                 value "Pagibig".
018500         05  col  45                 value "W/Tax".
018600         05  col  59                 value "Tot Ded".
018700*>
018800*> Detail block is 2 physical lines per employee, same house idiom
018900*> as the old Check-Detail block - top line carries Emp No/Name/
019000*> Gross Pay/Allowances/Gross Salary/Net Pay, 2nd line the SSS/
019100*> Philh/Pagibig/WTax/Tot Ded breakdown, so every REPORTS-table
019200*> column is actually printed, none silently dropped - PY-REP-3,
019300*> 21/06/94.
019400 01  Payroll-Detail  Type Is Detail.
019500     03  line + 2.
019600         05  col   1     pic x(10)     source Mrpt-Emp-No.
019700         05  col  12     pic x(20)     source Mrpt-Last-Name.
019800         05  col  33     pic x(20)     source Mrpt-First-Name.
019900*> Gross Pay/Gross Salary/Net Pay are 9(7) fields - 7-digit edit
020000*> picture, wider than SSS/Philh/Pagibig below, which are truly
020100*> capped under 9(5) - PY-REP-4, 02/02/21, after a Davao overtime
020200*> run printed a truncated Net Pay column on a high earner.
020300         05  col  55  pic zz,zz,zz9.99 source Mrpt-Gross-Pay.
020400         05  col  69  pic zzz,zz9.99   source Mrpt-Tot-Allow.
020500         05  col  81  pic zz,zz,zz9.99 source Mrpt-Gross-Salary.
020600         05  col  95  pic zz,zz,zz9.99 source Mrpt-Net-Pay.
020700     03  line + 1.
020800*> SSS/Philh/Pagibig stay 5-digit edit - Mded-xxx-Cap never lets
020900*> them reach 6 digits; WTax/Tot Ded are 9(7), same as top line.
021000         05  col  12  pic zz,zz9.99    source Mrpt-SSS.
021100         05  col  23  pic zz,zz9.99    source Mrpt-Philh.
021200         05  col  34  pic zz,zz9.99    source Mrpt-Pagibig.
021300         05  col  45  pic zz,zz,zz9.99 source Mrpt-WTax.
021400         05  col  59  pic zz,zz,zz9.99 source Mrpt-Tot-Ded.
021500*>
021600*> fires once, at Terminate, off the running totals AA010 built up
021700*> row by row in MPY-Result-Totals - no separate totals pass.
021800 01  type control Footing Final line plus 2.
021900     03  col   1     pic x(24)  value "Total Employees Paid :".
022000     03  col  30     pic zzzz9  source Mrpt-Tot-Employees.
022100*> Mrpt-Tot-Net-Pay is 9(9) - one group wider than a single
022200*> employee's Net Pay, since this is a run-wide sum across Mrpt.
022300     03  col  45     pic zzz,zzz,zz9.99
022400                                source Mrpt-Tot-Net-Pay.
022500*>
022600 procedure division.
022700*>===================
022800*>
022900 AA000-Main              section.
023000*>*******************************
023100*> Same load-off-MPY900 opener as mpy010 - both programs CALL the
023200*> shared loader rather than each re-coding their own read loop,
023300*> so a malformed-row rule only ever has to change in one place.
023400     call     "MPY900" using  MPY-Employee-Table
023500                              MEMP-Count
023600                              MPY-Attendance-Table
023700                              MATT-Count
023800                              MPY-Deduction-Param-Record
023900                              Mld-Skip-Cnt.
024000*> running totals zeroed before the first GENERATE, not per row.
024100     move     zero to Mrpt-Tot-Employees Mrpt-Tot-Net-Pay.
024200     open     input MPY-Select-File.
024300     open     output MPY-Print-File.
024400*> Report Writer must be INITIATEd before the first GENERATE call.
024500     initiate Payroll-Result-Report.
024600     if       MPY-Select-File-Status not = "00"
024700              display "MPY020 - no selection file, run ends"
024800              go to   AA000-Rpt.
024900     read     MPY-Select-File at end move "Y" to WS-Sel-Eof.
025000     perform  AA010-Process-Sel thru AA010-Exit
025100              until    WS-Sel-Eof = "Y".
025200     close    MPY-Select-File.
025300*> AA000-Rpt is reached either normally or off the missing-file
025400*> short-circuit above - Terminate still fires the final footing.
025500 AA000-Rpt.
025600     perform  AA090-Write-Totals.
025700     close    MPY-Print-File.
025800     goback.
025900*>
026000 AA010-Process-Sel.
026100*> One selection row drives one GENERATE at most - an unknown Emp
026200*> No or an employee with no attendance rows in the period is a
026300*> silent skip (counted only by the sysout display), never a run
026400*> abend - batch keeps moving across the rest of the selection.
026500     perform  ZZ010-Find-Employee.
026600     if       WS-Emp-Found = "N"
026700              display "MPY020 - Emp No not on master, skipped "
026800                       Msel-Emp-No
026900              go       to AA010-Next.
027000     perform  ZZ020-Set-Period-Bounds.
027100     perform  ZZ030-Any-Attendance.
027200     if       WS-Act-Found = "N"
027300              display "MPY020 - no activity in period, skipped "
027400                       Msel-Emp-No
027500              go       to AA010-Next.
027600     perform  ZZ040-Compute-Pay.
027700     perform  ZZ050-Write-Result-Line.
027800*> headcount and the running net-pay figure, for AA090's footing.
027900     add      1 to Mrpt-Tot-Employees.
028000     add      WS-Net-Pay to Mrpt-Tot-Net-Pay.
028100 AA010-Next.
028200*> next selection row, whether this one printed or was skipped.
028300     read     MPY-Select-File at end move "Y" to WS-Sel-Eof.
028400 AA010-Exit.  exit.
028500*>
028600 ZZ010-Find-Employee     section.
028700*>*******************************
028800     move     "N" to WS-Emp-Found.
028900     move     1 to WS-Emp-Ix.
029000     perform  ZZ011-Find-Emp-Test thru ZZ011-Exit
029100              until    WS-Emp-Ix > MEMP-Count or
029200                       WS-Emp-Found = "Y".
029300 ZZ010-Exit.  exit section.
029400*>
029500 ZZ011-Find-Emp-Test.
029600*> Straight sequential hunt, same style ZZ010 used in mpy010 - the
029700*> master table is small enough that a linear scan per selection
029800*> row is cheaper than building an index for one batch run.
029900     if       Memp-Emp-No (WS-Emp-Ix) = Msel-Emp-No
030000              move "Y" to WS-Emp-Found
030100              go   to ZZ011-Exit.
030200     add      1 to WS-Emp-Ix.
030300 ZZ011-Exit.  exit.
030400*>
030500 ZZ020-Set-Period-Bounds section.
030600*>*******************************
030700*> Lo bound is the 1st of the selection month, Hi is the 31st - a
030800*> short month simply never matches a log date above its real last
030900*> day, so no month-length table is needed here.
031000*> lower bound, compared against Matt-Log-Date-Bin in ZZ031.
031100     compute  WS-Period-Lo = Msel-Period-CCYY * 10000 +
031200                              Msel-Period-MM   * 100 + 1.
031300*> upper bound - day 31 always, even for a 28/30 day month.
031400     compute  WS-Period-Hi = Msel-Period-CCYY * 10000 +
031500                              Msel-Period-MM   * 100 + 31.
031600 ZZ020-Exit.  exit section.
031700*>
031800 ZZ030-Any-Attendance    section.
031900*>*******************************
032000*> PY-GP-2 - if there is no time log at all in the period, this
032100*>           employee/period is not processed - not error, GP-2.
032200*>
032300     move     "N" to WS-Act-Found.
032400     move     1 to WS-Att-Ix.
032500     perform  ZZ031-Any-Att-Test thru ZZ031-Exit
032600              until    WS-Att-Ix > MATT-Count or
032700                       WS-Act-Found = "Y".
032800 ZZ030-Exit.  exit section.
032900*>
033000 ZZ031-Any-Att-Test.
033100*> Tests Emp No AND the binary date bounds in one condition - any
033200*> one qualifying row is enough to flag this period as worked.
033300     if       Matt-Emp-No (WS-Att-Ix) = Msel-Emp-No and
033400              Matt-Log-Date-Bin (WS-Att-Ix) >= WS-Period-Lo and
033500              Matt-Log-Date-Bin (WS-Att-Ix) <= WS-Period-Hi
033600              move "Y" to WS-Act-Found
033700              go   to ZZ031-Exit.
033800     add      1 to WS-Att-Ix.
033900 ZZ031-Exit.  exit.
034000*>
034100 ZZ040-Compute-Pay       section.
034200*>*******************************
034300*> PY-GP-1 - Gross Pay is the Basic Salary, no hours based formula
034400*>           is in scope for this run.
034500*>
034600*> Gross Pay itself, no overtime/undertime formula in this run.
034700     move     Memp-Basic-Salary (WS-Emp-Ix) to WS-Gross-Pay.
034800*> The three flat allowances, always added whole regardless of the
034900*> attendance rows actually logged for the period.
035000     add      Memp-Rice-Sub (WS-Emp-Ix)
035100              Memp-Phone-Allow (WS-Emp-Ix)
035200              Memp-Cloth-Allow (WS-Emp-Ix)   giving WS-Tot-Allow.
035300     add      WS-Gross-Pay WS-Tot-Allow  giving WS-Gross-Salary.
035400*>
035500*> SSS - straight rate times Gross Pay, capped at the table max.
035600     compute  WS-SSS rounded = WS-Gross-Pay * Mded-SSS-Rate.
035700     if       WS-SSS > Mded-SSS-Cap
035800              move     Mded-SSS-Cap to WS-SSS.
035900*>
036000*> PY-GP-4 - full 3.5%% first, THEN halve, THEN cap - that order.
036100*>
036200     compute  WS-Philh-Full = WS-Gross-Pay * Mded-Philh-Rate.
036300     divide   WS-Philh-Full by 2 giving WS-Philh rounded.
036400     if       WS-Philh > Mded-Philh-Cap
036500              move     Mded-Philh-Cap to WS-Philh.
036600*>
036700*> Pag-IBIG - same rate/cap shape as SSS, one compute not two.
036800     compute  WS-Pagibig rounded =
036900              WS-Gross-Pay * Mded-Pagibig-Rate.
037000     if       WS-Pagibig > Mded-Pagibig-Cap
037100              move     Mded-Pagibig-Cap to WS-Pagibig.
037200*>
037300*> Taxable income is Gross Pay less the three statutory items just
037400*> computed - Tot-Allow is NOT subtracted, the allowances are not
037500*> taxed under this run's rule set.
037600     compute  WS-Taxable-Income = WS-Gross-Pay - WS-SSS
037700                                   - WS-Philh - WS-Pagibig.
037800     perform  ZZ060-Compute-WTax.
037900*>
038000*> all four deductions together, for the top-line Tot Ded column.
038100     add      WS-SSS WS-Philh WS-Pagibig WS-WTax
038200                                         giving WS-Tot-Ded.
038300*> bottom of the gross-to-net chain - ZZ050 stages it next.
038400     subtract WS-Tot-Ded from WS-Gross-Salary giving WS-Net-Pay
038500                                                      rounded.
038600 ZZ040-Exit.  exit section.
038700*>
038800 ZZ060-Compute-WTax      section.
038900*>*******************************
039000*> Bound and Anchor are read straight from Mded-WTAX-Brackets -
039100*> do not try to line them up, the ±1 gap is as coded - PY-DED-9.
039200*>
039300*> Zero first so an AT END (income above every bracket - should
039400*> not happen off a 6-row table that tops out unbounded, but the
039500*> safety default costs nothing) never leaves WTax undefined.
039600     move     zero to WS-WTax.
039700*> start the search at the lowest bracket every time - no carry
039800*> over of Mded-WTAX-Ix between employees.
039900     set      Mded-WTAX-Ix to 1.
040000     search   Mded-WTAX-Brackets
040100       at end move zero to WS-WTax
040200       when     WS-Taxable-Income <= Mded-WTAX-Compare-Bound
040300                                      (Mded-WTAX-Ix)
040400                compute WS-WTax rounded =
040500                        Mded-WTAX-Base-Tax (Mded-WTAX-Ix) +
040600                        (WS-Taxable-Income -
040700                         Mded-WTAX-Anchor (Mded-WTAX-Ix)) *
040800                        Mded-WTAX-Percent (Mded-WTAX-Ix)
040900     end-search.
041000*> Belt-and-braces floor - a misloaded bracket table should never
041100*> be able to hand back a negative withholding figure.
041200     if       WS-WTax < zero
041300              move zero to WS-WTax.
041400 ZZ060-Exit.  exit section.
041500*>
041600 ZZ050-Write-Result-Line section.
041700*>*******************************
041800*> Stages every ZZ040 result into MPY-Result-Line, then fires one
041900*> GENERATE - the Report Writer itself decides the print spacing,
042000*> page breaks and heading repeats off the RD below.
042100*> identity columns, Emp No off the selection row, name off table.
042200     move     Msel-Emp-No           to Mrpt-Emp-No.
042300     move     Memp-Last-Name (WS-Emp-Ix)  to Mrpt-Last-Name.
042400     move     Memp-First-Name (WS-Emp-Ix) to Mrpt-First-Name.
042500*> top-line money cols - Gross Pay/Allowances/Gross Sal/Net Pay.
042600     move     WS-Gross-Pay          to Mrpt-Gross-Pay.
042700     move     WS-Tot-Allow          to Mrpt-Tot-Allow.
042800     move     WS-Gross-Salary       to Mrpt-Gross-Salary.
042900*> 2nd-line breakdown columns - the 4 deductions, never shown on
043000*> the top line, which is why Payroll-Detail needs the 2nd line.
043100     move     WS-SSS                to Mrpt-SSS.
043200     move     WS-Philh              to Mrpt-Philh.
043300     move     WS-Pagibig            to Mrpt-Pagibig.
043400     move     WS-WTax               to Mrpt-WTax.
043500     move     WS-Tot-Ded            to Mrpt-Tot-Ded.
043600     move     WS-Net-Pay            to Mrpt-Net-Pay.
043700*> one GENERATE prints both physical lines of Payroll-Detail.
043800     generate Payroll-Detail.
043900 ZZ050-Exit.  exit section.
044000*>
044100 AA090-Write-Totals      section.
044200*>*******************************
044300*> Final control footing (Total Employees Paid / Total Net Pay) is
044400*> produced automatically off MPY-Result-Totals at Terminate time.
044500*>
044600*> single statement - the RD's control Final clause does the rest.
044700     terminate Payroll-Result-Report.
044800 AA090-Exit.  exit section.
