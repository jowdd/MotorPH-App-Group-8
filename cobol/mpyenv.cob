000100*>*******************************************
000200*>                                          *
000300*>  Common Environment Division Entries     *
000400*>     For MotorPH Payroll Modules          *
000500*>*******************************************
000600*>
000700*> 04/05/85 tr  - Created - split out of mpy900 so every module
000800*>                picks up the same printer/class/switch setup.
000900*> 19/08/91 tr  - Added UPSI-0 test-mode switch for off-cycle run.
001000*>
001100 CONFIGURATION SECTION.
001200*>----------------------
001300 SPECIAL-NAMES.
001400     C01 IS TOP-OF-FORM
001500     CLASS MPY-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
001600     UPSI-0 ON STATUS IS MPY-TEST-MODE-ON
001700            OFF STATUS IS MPY-TEST-MODE-OFF.
001800*>
