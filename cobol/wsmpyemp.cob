000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For MotorPH Employee  *
000400*>           Master Table                   *
000500*>     Uses Memp-Emp-No as key               *
000600*>*******************************************
000700*>  Table entry laid out from employee-data.tsv, field order 0-18.
000800*>
000900*> 04/05/85 tr  - Created.
001000*> 11/02/87 tr  - Added Semi-Rate & Hour-Rate, written on save
001100*>                only, never re-read back off the tsv on load.
001200*> 23/09/93 tr  - Memp-Birth-Date, Memp-Address, Memp-Phone,
001300*>                Memp-Status & Memp-Supervisor kept but flagged
001400*>                not used by any payroll calculation.
001500*>
001600 01  MPY-Employee-Table.
001700     03  MEMP-Entry            OCCURS 999 TIMES
001800                                INDEXED BY MEMP-Ix.
001900         05  Memp-Emp-No        PIC X(10).
002000         05  Memp-Last-Name     PIC X(30).
002100         05  Memp-First-Name    PIC X(30).
002200         05  Memp-Birth-Date    PIC X(10).    *> not used.
002300         05  Memp-Address       PIC X(60).    *> not used.
002400         05  Memp-Phone         PIC X(20).    *> not used.
002500         05  Memp-SSS-No        PIC X(12).
002600         05  Memp-Philh-No      PIC X(12).
002700         05  Memp-Pagibig-No    PIC X(12).
002800         05  Memp-Tin-No        PIC X(15).
002900         05  Memp-Status        PIC X(12).    *> not used.
003000         05  Memp-Position      PIC X(30).
003100         05  Memp-Supervisor    PIC X(30).    *> not used.
003200         05  Memp-Basic-Salary  PIC 9(7)V99   COMP-3.
003300         05  Memp-Rice-Sub      PIC 9(5)V99   COMP-3.
003400         05  Memp-Phone-Allow   PIC 9(5)V99   COMP-3.
003500         05  Memp-Cloth-Allow   PIC 9(5)V99   COMP-3.
003600         05  Memp-Semi-Rate     PIC 9(7)V99   COMP-3.  *> w/o.
003700         05  Memp-Hour-Rate     PIC 9(7)V99   COMP-3.  *> w/o.
003800         05  FILLER             PIC X(05).
003900     03  FILLER                 PIC X(04).   *> growth.
004000*>
004100 77  MEMP-Count                 PIC 9(4)      COMP.
004200*>
