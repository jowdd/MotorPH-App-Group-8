000100*>*** FD For Attendance / Time Log ***
000200*>
000300 FD  MPY-Attendance-File.
000400 01  MPY-Attendance-File-Record      PIC X(80).
000500*>
