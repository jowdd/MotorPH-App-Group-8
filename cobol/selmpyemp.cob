000100*>*** SELECT For Employee Master ***
000200*> 09/05/85 tr  - Created.
000300*>
000400     SELECT MPY-Employee-File ASSIGN       "EMPLDATA"
000500                          ORGANIZATION LINE SEQUENTIAL
000600                          STATUS       MPY-Employee-File-Status.
000700*>
